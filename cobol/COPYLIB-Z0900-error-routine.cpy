000100*
000200*  Body of the batch abend-trace paragraph, COPYd from
000300*  Z0900-ERROR-ROUTINE in every ledger batch program.
000400*
000500*  1988-06-20 PBK  New member - the DB2-shop programs COPYd a
000600*                  member with this name too, but it built an
000700*                  SQLCA-based message; nothing here uses DB2 so
000800*                  this trace is built from FILE STATUS instead.
000900*
001000     DISPLAY '*** LEDGER RUN ABEND TRACE ***'
001100     DISPLAY 'PROGRAM : ' wc-msg-srcfile
001200     DISPLAY 'PARA    : ' wc-msg-para
001300     DISPLAY 'FILE    : ' wc-msg-tblcurs
001400     DISPLAY 'STATUS  : ' wc-msg-filestat
