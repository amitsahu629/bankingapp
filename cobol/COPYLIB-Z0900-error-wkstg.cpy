000100*
000200*  Working storage data structure for the batch abend trace.
000300*  Put this file in the /COPYLIB directory.
000400*
000500*  Include with: 'COPY Z0900-error-wkstg.' in WS.
000600*
000700*  1988-06-20 PBK  Rebuilt from the old DB2 SQLCODE/DSNTIAR trace
000800*                  block for the ledger batch jobs - there is no
000900*                  database here, so the trace now carries the
001000*                  file-status code and the file/paragraph where
001100*                  it was raised instead of an SQLCODE.
001200*  1998-11-30 BJK  Year-2000 review - no date fields on this
001300*                  record, no change required.  Logged per
001400*                  DP standards memo 98-114.
001500*
001600 01  wc-log-text             PIC X(80)     VALUE SPACE.
001700 01  w9-space-cnt            PIC S9(4) COMP VALUE ZERO.
001800 01  wr-error-handler.
001900     05 wr-program-error-message.
002000         10 FILLER           PIC X(8)  VALUE 'FILESTAT'.
002100         10 wc-msg-filestat  PIC XX.
002200         10 FILLER           PIC X(1)  VALUE '|'.
002300         10 wc-msg-tblcurs   PIC X(15) VALUE SPACE.
002400         10 FILLER           PIC X(1)  VALUE '|'.
002500         10 wc-msg-para      PIC X(30) VALUE SPACE.
002600         10 FILLER           PIC X(1)  VALUE '|'.
002700         10 wc-msg-srcfile   PIC X(20) VALUE SPACE.
002800    05 wr-abend-message.
002900         10 abm-length       PIC S9(4) COMP VALUE +80.
003000         10 abm-message      PIC X(80) OCCURS 10 TIMES
003100                                INDEXED BY abm-index.
003200    05 wr-abend-line-length  PIC S9(9) COMP VALUE +80.
