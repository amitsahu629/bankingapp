000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ACCTLOAD.
000300 AUTHOR. R J MCALLISTER.
000400 INSTALLATION. FIRST TRUST BANCORP - DATA PROCESSING.
000500 DATE-WRITTEN. 06/14/88.
000600 DATE-COMPILED.
000700 SECURITY. THIS PROGRAM IS THE PROPERTY OF FIRST TRUST BANCORP
000800     AND MAY NOT BE REPRODUCED OR DISCLOSED WITHOUT WRITTEN
000900     AUTHORIZATION FROM THE DATA PROCESSING DIVISION.
001000*
001100*  Called by:  POST-TRANSACTIONS
001200*
001300*  Purpose  :  Read the account master file ACCOUNT-IN in full
001400*              and hand every account back to the caller in a
001500*              linkage table, so the ledger posting run can look
001600*              accounts up without a database.  Rejects the load
001700*              (and the whole run) if the same account number
001800*              turns up twice - the online system never allows
001900*              two accounts to share a number and neither will
002000*              this batch.
002100*
002200*              ACCOUNT-IN carries the deposit system's full
002300*              account-master extract (see COPYLIB-ACCOUNT.CPY),
002400*              not just the six fields the ledger run needs.  This
002500*              program is deliberately narrow - it only ever
002600*              copies ACCT-ID, ACCT-NUMBER, ACCT-USER-ID,
002700*              ACCT-TYPE, ACCT-BALANCE and ACCT-ACTIVE-FLAG into
002800*              LC-ACCOUNT-TABLE.  Every other field on the extract
002900*              record is read into the FD area and then discarded
003000*              when the next READ overlays it - if a future run
003100*              needs the branch code or the statement-address
003200*              block, add it to LC-ACCOUNT-ENTRY and to the MOVE
003300*              list in A0200-READ-NEXT-ACCOUNT, do not assume it
003400*              is already there.
003500*
003600*  Change log:
003700*  1988-06-14 RJM  Initial version.  Straight sequential load,
003800*                  no duplicate check yet - trusted the extract.
003900*  1988-11-02 PBK  Added the duplicate account number check
004000*                  after DP-114 - a bad extract loaded the same
004100*                  account twice and the run posted against it
004200*                  under two different balances.
004300*  1990-04-19 RJM  LC-LOAD-STATUS now a proper 88-level instead
004400*                  of the caller testing a raw PIC X.
004500*  1994-09-08 SGS  Raised the table size from 200 to 500 entries
004600*                  to keep pace with new-account volume.
004700*  1998-11-30 BJK  Year-2000 review of this program - no date
004800*                  fields are read or written here, no change
004900*                  required.  Logged per DP standards memo
005000*                  98-114.
005100*  2003-02-11 SGS  REQ 2003-0091 - display now shows the bad
005200*                  account number on a duplicate so operations
005300*                  does not have to pull the dump to find it.
005400*  2005-03-14 TLW  REQ 2005-0047 - LC-ACCT-BALANCE moved to
005500*                  COMP-3 to track ACCT-BALANCE's own conversion
005600*                  on COPYLIB-ACCOUNT.CPY.  A0100-INIT restructured
005700*                  as a PERFORM ... THRU range with a GO TO short-
005800*                  circuit on the open-failure path, matching how
005900*                  the older DP-schedule jobs handle an open
006000*                  failure, and WN-DUP-INDEX pulled out to a
006100*                  standalone 77-level item per the new DP coding
006200*                  standard for loop-control subscripts that do
006300*                  not belong to any one working-storage group.
006400*
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100*    ACCTIN is the deposit system's nightly account-master
007200*    extract - see the Purpose note above for what is and is not
007300*    carried forward from it.
007400     SELECT ACCOUNT-IN ASSIGN TO 'ACCTIN'
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS WC-ACCT-IN-FS.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000*    ACCOUNT-IN's record area.  COPY ACCOUNT pulls in the full
008100*    deposit-system layout - production width, most of it unused
008200*    below FD level.  See COPYLIB-ACCOUNT.CPY for the field-by-
008300*    field notes on what is legacy and what this program reads.
008400 FD  ACCOUNT-IN.
008500 COPY ACCOUNT.
008600
008700 WORKING-STORAGE SECTION.
008800 01  WR-SWITCHES.
008900*    2003-02-11 SGS  DUP-COUNT-01 added under REQ 2003-0091.
009000     05  WC-EOF-SWITCH           PIC X     VALUE 'N'.
009100         88  WC-EOF                    VALUE 'Y'.
009200     05  WC-LOAD-STATUS-SW       PIC X     VALUE 'Y'.
009300         88  WC-LOAD-OK                VALUE 'Y'.
009400         88  WC-LOAD-REJECTED          VALUE 'N'.
009500     05  FILLER                  PIC X(10) VALUE SPACE.
009600
009700 01  WR-FILE-STATUS-FIELDS.
009800     05  WC-ACCT-IN-FS           PIC XX.
009900         88  WC-ACCT-IN-OK             VALUE '00'.
010000         88  WC-ACCT-IN-EOF             VALUE '10'.
010100     05  FILLER                  PIC X(08) VALUE SPACE.
010200
010300*    Alternate views of the balance in the entry just loaded,
010400*    used only when we DISPLAY a rejected-load message so
010500*    operations can read a clean dollar amount off the console.
010600*    ACCT-BALANCE/LC-ACCT-BALANCE are COMP-3 as of the 2005-03-14
010700*    change above; this work area stays zoned DISPLAY on purpose -
010800*    it exists only to be split by WR-BALANCE-DIGITS below into
010900*    two separately printable pieces, and that digit-by-digit
011000*    REDEFINES trick only works on a zoned field, not a packed
011100*    one, so a straight MOVE handles the COMP-3-to-zoned
011200*    conversion here instead.
011300 01  WR-BALANCE-EDIT-AREA.
011400     05  WN-BALANCE-WORK         PIC S9(13)V99 VALUE ZERO.
011500     05  WR-BALANCE-DIGITS REDEFINES WN-BALANCE-WORK.
011600         10  WN-BALANCE-WHOLE    PIC S9(13).
011700         10  WN-BALANCE-CENTS    PIC 99.
011800     05  WN-BALANCE-EDITED       PIC ----------ZZ9.99.
011900     05  FILLER                  PIC X(10) VALUE SPACE.
012000
012100*    A raw view of the account number, so a numeric-looking
012200*    account number can be right-justified for the console
012300*    message the same way the online reports do it.
012400 01  WR-ACCT-NUMBER-AREA.
012500     05  WC-ACCT-NUMBER-WORK     PIC X(10) VALUE SPACE.
012600     05  WN-ACCT-NUMBER-9 REDEFINES WC-ACCT-NUMBER-WORK
012700                                 PIC 9(10).
012800     05  WR-ACCT-NUMBER-PARTS REDEFINES WC-ACCT-NUMBER-WORK.
012900*        Branch/sequence split, same convention the passbook
013000*        printer on the online side uses for the account number.
013100         10  WC-ACCT-BRANCH-PART PIC X(04).
013200         10  WC-ACCT-SEQ-PART    PIC X(06).
013300     05  FILLER                  PIC X(06) VALUE SPACE.
013400
013500 01  WR-COUNTERS.
013600     05  WN-DUP-COUNT-01         PIC S9(4) COMP VALUE ZERO.
013700     05  FILLER                  PIC X(10) VALUE SPACE.
013800
013900*    2005-03-14 TLW  Standalone 77-level loop-control subscript
014000*    for A0310-COMPARE-ONE-ENTRY's table scan.  It does not belong
014100*    to WR-COUNTERS above or to any other working-storage group -
014200*    it exists only for the duration of one PERFORM ... VARYING -
014300*    so the new DP coding standard for this kind of item calls for
014400*    a 77-level entry rather than folding it into a group record.
014500 77  WN-DUP-INDEX                PIC S9(4) COMP VALUE ZERO.
014600
014700     COPY Z0900-error-wkstg.
014800
014900 LINKAGE SECTION.
015000*    Only the six fields the ledger posting run actually needs -
015100*    see the Purpose note in the header comment for why this
015200*    table is narrower than COPYLIB-ACCOUNT.CPY's own layout.
015300 01  LC-ACCOUNT-TABLE.
015400     05  LC-ACCOUNT-ENTRY OCCURS 500 TIMES
015500             INDEXED BY LC-ACCT-IDX.
015600         10  LC-ACCT-ID          PIC 9(09).
015700         10  LC-ACCT-NUMBER      PIC X(10).
015800         10  LC-ACCT-USER-ID     PIC 9(09).
015900         10  LC-ACCT-TYPE        PIC X(08).
016000*        2005-03-14 TLW  COMP-3, matching ACCT-BALANCE's own
016100*        conversion on COPYLIB-ACCOUNT.CPY under REQ 2005-0047.
016200         10  LC-ACCT-BALANCE     PIC S9(13)V99 COMP-3.
016300         10  LC-ACCT-ACTIVE-FLAG PIC X(01).
016400             88  LC-ACCT-IS-ACTIVE       VALUE 'Y'.
016500             88  LC-ACCT-IS-INACTIVE     VALUE 'N'.
016600         10  FILLER              PIC X(08).
016700
016800 01  LC-ACCOUNT-COUNT            PIC 9(05) COMP.
016900
017000 01  LC-LOAD-STATUS              PIC X.
017100     88  LC-LOAD-OK                    VALUE 'Y'.
017200     88  LC-LOAD-ABORTED               VALUE 'N'.
017300
017400 PROCEDURE DIVISION USING LC-ACCOUNT-TABLE
017500                           LC-ACCOUNT-COUNT
017600                           LC-LOAD-STATUS.
017700*****************************************************************
017800*  0000-ACCTLOAD is the CALL entry point.  It resets the
017900*  caller's counters, loads the account master, and returns -
018000*  there is no STOP RUN in a CALLed subprogram, only EXIT PROGRAM.
018100*****************************************************************
018200 0000-ACCTLOAD.
018300     MOVE 'ACCTLOAD'  TO WC-MSG-SRCFILE
018400     MOVE ZERO        TO LC-ACCOUNT-COUNT
018500     SET  LC-LOAD-OK  TO TRUE
018600
018700*    A0100-INIT is PERFORMed as a THRU range rather than a single
018800*    paragraph - see the paragraph header below for why.
018900     PERFORM A0100-INIT THRU A0100-INIT-EXIT
019000     PERFORM A0200-READ-NEXT-ACCOUNT UNTIL WC-EOF
019100     PERFORM A0900-CLOSE-FILES
019200
019300     EXIT PROGRAM
019400     .
019500*****************************************************************
019600*  A0100-INIT opens the account master and primes the loop with
019700*  a first read, the same shape ReadBG uses for its input file.
019800*
019900*  2005-03-14 TLW  Rewritten as a PERFORM ... THRU range with a
020000*  GO TO past the failure block on the good-open path, instead of
020100*  the IF/ELSE/CONTINUE this paragraph used to carry - matches how
020200*  the older DP-schedule batch jobs short-circuit an open failure,
020300*  and gives this program the numbered-paragraph-range-with-GO-TO
020400*  shape every batch job in the schedule is now expected to use.
020500*****************************************************************
020600 A0100-INIT.
020700     OPEN INPUT ACCOUNT-IN
020800
020900     IF WC-ACCT-IN-OK
021000         GO TO A0100-INIT-EXIT
021100     END-IF
021200
021300*    Falls through to here only when the open failed - the good-
021400*    open path never reaches these three statements.
021500     DISPLAY 'ACCTLOAD - CANNOT OPEN ACCOUNT-IN, STATUS '
021600             WC-ACCT-IN-FS
021700     SET WC-EOF TO TRUE
021800     SET LC-LOAD-ABORTED TO TRUE
021900     .
022000*    A0100-INIT-EXIT is the range's exit paragraph - it carries no
022100*    statements of its own, it just gives PERFORM ... THRU a
022200*    landing point for the GO TO above.
022300 A0100-INIT-EXIT.
022400     EXIT.
022500*****************************************************************
022600*  A0200-READ-NEXT-ACCOUNT reads one account, appends it to the
022700*  caller's table, and checks it for a duplicate account number
022800*  before going on to the next one.
022900*****************************************************************
023000 A0200-READ-NEXT-ACCOUNT.
023100     READ ACCOUNT-IN
023200         AT END
023300             SET WC-EOF TO TRUE
023400         NOT AT END
023500*            Only the six fields the ledger run needs are copied
023600*            forward - see the Purpose note in the header comment.
023700             ADD 1 TO LC-ACCOUNT-COUNT
023800             MOVE ACCT-ID           TO LC-ACCT-ID
023900                 (LC-ACCOUNT-COUNT)
024000             MOVE ACCT-NUMBER       TO LC-ACCT-NUMBER
024100                 (LC-ACCOUNT-COUNT)
024200             MOVE ACCT-USER-ID      TO LC-ACCT-USER-ID
024300                 (LC-ACCOUNT-COUNT)
024400             MOVE ACCT-TYPE         TO LC-ACCT-TYPE
024500                 (LC-ACCOUNT-COUNT)
024600             MOVE ACCT-BALANCE      TO LC-ACCT-BALANCE
024700                 (LC-ACCOUNT-COUNT)
024800             MOVE ACCT-ACTIVE-FLAG  TO LC-ACCT-ACTIVE-FLAG
024900                 (LC-ACCOUNT-COUNT)
025000             PERFORM A0300-CHECK-DUPLICATE-NUMBER
025100     END-READ
025200     .
025300*****************************************************************
025400*  A0300-CHECK-DUPLICATE-NUMBER compares the entry just loaded
025500*  against every entry loaded before it.  No SORT step and no
025600*  guarantee ACCOUNT-IN arrives in account-number order, so this
025700*  is a plain table search rather than a SEARCH ALL.
025800*****************************************************************
025900 A0300-CHECK-DUPLICATE-NUMBER.
026000     IF LC-ACCOUNT-COUNT > 1
026100         PERFORM A0310-COMPARE-ONE-ENTRY
026200             VARYING WN-DUP-INDEX FROM 1 BY 1
026300             UNTIL WN-DUP-INDEX > LC-ACCOUNT-COUNT - 1
026400                OR LC-LOAD-ABORTED
026500     END-IF
026600     .
026700*    A0310-COMPARE-ONE-ENTRY is the inner leg of the scan above -
026800*    one comparison per PERFORM, WN-DUP-INDEX supplied by the
026900*    VARYING clause in A0300 rather than set here.  WN-DUP-COUNT-01
027000*    just tallies how many duplicates turned up over the run - the
027100*    run aborts on the first one either way, so in practice this
027200*    counter never exceeds 1, but it stays from the original
027300*    DP-114 fix rather than being pulled out.
027400 A0310-COMPARE-ONE-ENTRY.
027500*    A match here means LC-ACCOUNT-COUNT's entry shares an account
027600*    number with some earlier entry at subscript WN-DUP-INDEX -
027700*    the extract should never produce this, so it is treated as
027800*    fatal to the whole run rather than just skipping the entry.
027900     IF LC-ACCT-NUMBER (WN-DUP-INDEX)
028000             = LC-ACCT-NUMBER (LC-ACCOUNT-COUNT)
028100         ADD 1 TO WN-DUP-COUNT-01
028200         MOVE LC-ACCT-NUMBER (LC-ACCOUNT-COUNT)
028300             TO WC-ACCT-NUMBER-WORK
028400*        Console message only - this program has no printer file
028500*        of its own, unlike POST-TRANSACTIONS' RUN-TOTALS-OUT.
028600         DISPLAY 'ACCTLOAD - DUPLICATE ACCOUNT NUMBER '
028700                 WC-ACCT-NUMBER-WORK
028800         SET LC-LOAD-ABORTED TO TRUE
028900         SET WC-EOF TO TRUE
029000*        The three WC-MSG- fields below feed the DISPLAY lines in
029100*        Z0900-ERROR-ROUTINE - see COPYLIB-Z0900-error-wkstg.cpy
029200*        for the full field list this shop's abend-trace
029300*        convention expects filled in before the PERFORM.
029400         MOVE 'A0300-CHECK-DUPLICATE-NUMBER' TO WC-MSG-PARA
029500         MOVE 'ACCOUNT-IN' TO WC-MSG-TBLCURS
029600         MOVE WC-ACCT-IN-FS TO WC-MSG-FILESTAT
029700         PERFORM Z0900-ERROR-ROUTINE
029800     END-IF
029900     .
030000*****************************************************************
030100*  A0900-CLOSE-FILES closes the input file whether the load
030200*  finished clean or was aborted on a duplicate.  A0100-INIT
030300*  never runs the OPEN a second time in this program, so there
030400*  is exactly one CLOSE to match it, whichever path got us here.
030500*****************************************************************
030600 A0900-CLOSE-FILES.
030700     CLOSE ACCOUNT-IN
030800     .
030900*    Z0900-ERROR-ROUTINE is the same abend-trace body every batch
031000*    program in this system COPYs in - see COPYLIB-Z0900-error-
031100*    routine.cpy for the DISPLAY lines it expands to.
031200 Z0900-ERROR-ROUTINE.
031300     COPY Z0900-error-routine.
031400     .
