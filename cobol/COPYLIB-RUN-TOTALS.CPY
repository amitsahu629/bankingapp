000100*****************************************************************
000200*  COPYLIB-RUN-TOTALS.CPY
000300*
000400*  Record layout for RUN-TOTALS-OUT - a single record written
000500*  once, at the very end of the run.
000600*
000700*  Widened to the same job-control header block every nightly
000800*  batch job in the DP schedule writes to its own totals file, so
000900*  the overnight run-log job that scans every *-TOTALS-OUT file in
001000*  the schedule finds the fields it expects here too - most of
001100*  this block is left at its default value by this run, which has
001200*  no operator console and no tape output of its own.
001300*
001400*  Maintenance:
001500*  1988-06-15 PBK  Initial layout.
001600*  1998-11-30 BJK  Year-2000 review - no date fields on this
001700*                  record, no change required.  Logged per
001800*                  DP standards memo 98-114.
001900*  2005-03-14 TLW  REQ 2005-0047 - added the job-control header
002000*                  block (job name, run date, operator, shift,
002100*                  cycle, restart count, abend flag, volume
002200*                  serial) the overnight run-log scan expects on
002300*                  every *-TOTALS-OUT file, and moved
002400*                  RUN-SUCCESS-RATE-PCT to COMP-3.
002500*****************************************************************
002600 01  RUN-TOTALS-RECORD.
002700*    Constant 'POSTTRAN' - the run-log scan keys off this field
002800*    to tell one job's totals file from another's in a shared
002900*    totals directory.  Not otherwise used by this program.
003000     05  RUN-JOB-NAME               PIC X(08).
003100*    No date/timestamp source is wired into this batch - the
003200*    online ledger service supplies none, so this is always zero.
003300     05  RUN-DATE                   PIC 9(08).
003400*    Operator/shift/volume-serial are carried from the tape-era
003500*    job-control header this block was copied from; this run has
003600*    no operator console and writes to disk, not tape, so these
003700*    are always spaces or zero.
003800     05  RUN-OPERATOR-ID            PIC X(08).
003900     05  RUN-SHIFT-CODE             PIC X(01).
004000     05  RUN-BATCH-CYCLE-NO         PIC 9(03).
004100     05  RUN-RESTART-COUNT          PIC 9(03).
004200     05  RUN-ABEND-FLAG             PIC X(01).
004300     05  RUN-VOLUME-SERIAL          PIC X(06).
004400     05  RUN-TOTAL-COUNT            PIC 9(07).
004500     05  RUN-COMPLETED-COUNT        PIC 9(07).
004600     05  RUN-FAILED-COUNT           PIC 9(07).
004700     05  RUN-SUCCESS-RATE-PCT       PIC 9(03)V99 COMP-3.
004800     05  FILLER                     PIC X(24).
