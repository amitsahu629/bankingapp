000100*****************************************************************
000200*  COPYLIB-TRANSACTION.CPY
000300*
000400*  Record layout for the transaction input file (TRANSACTION-IN).
000500*  One occurrence per posting request, processed in arrival
000600*  order by post-transactions.cbl - no sort step, matching the
000700*  one-request-at-a-time order the online ledger service used.
000800*
000900*  Laid out to the same width as the shared inter-system
001000*  transaction-log format the deposit side already uses for ATM
001100*  and teller postings, so a future extract feeding this file
001200*  from something other than the online ledger service does not
001300*  need a new layout - most of the fields below are always
001400*  spaces or zero today because the online service is the only
001500*  source that writes TRANSACTION-IN.
001600*
001700*  Maintenance:
001800*  1988-06-14 PBK  Initial layout.
001900*  1994-09-08 SGS  Widened TXN-DESCRIPTION to X(500) to match the
002000*                  memo field size the online side allows.
002100*  1998-11-30 BJK  Year-2000 review - TXN-ENTRY-DATE is 8-digit
002200*                  CCYYMMDD already, no windowing needed.  Logged
002300*                  per DP standards memo 98-114.
002400*  2005-03-14 TLW  REQ 2005-0047 - widened to the shared deposit-
002500*                  side transaction-log layout (batch/source/
002600*                  channel/date-time/currency/terminal fields) and
002700*                  moved TXN-AMOUNT to COMP-3, matching every
002800*                  other dollar-and-cents field in the shop's
002900*                  copybooks.
003000*****************************************************************
003100 01  TRANSACTION-RECORD.
003200     05  TXN-ID                     PIC X(20).
003300*    Always zero from the online ledger service - this file has
003400*    no batching upstream of it.  Carried for compatibility with
003500*    the shared transaction-log layout, where a teller-batch feed
003600*    does use it.
003700     05  TXN-BATCH-SEQUENCE-NO      PIC 9(07).
003800*    Constant 'BANKAPP' on every record this run ever sees - the
003900*    field exists so the shared layout can tell an online posting
004000*    from an ATM or teller one on files this program never reads.
004100     05  TXN-SOURCE-SYSTEM          PIC X(08).
004200     05  TXN-CHANNEL-CODE           PIC X(06).
004300*    CCYYMMDD / HHMMSS.  Neither is read, compared or reported on
004400*    by this run - TRANSACTION-IN's own arrival order is the only
004500*    ordering the batch relies on.
004600     05  TXN-ENTRY-DATE             PIC 9(08).
004700     05  TXN-ENTRY-TIME             PIC 9(06).
004800     05  TXN-FROM-ACCT              PIC 9(09).
004900     05  TXN-TO-ACCT                PIC 9(09).
005000     05  TXN-TYPE                   PIC X(10).
005100         88  TXN-IS-DEPOSIT                 VALUE 'DEPOSIT'.
005200         88  TXN-IS-WITHDRAWAL               VALUE 'WITHDRAWAL'.
005300         88  TXN-IS-TRANSFER                 VALUE 'TRANSFER'.
005400     05  TXN-AMOUNT                 PIC S9(13)V99 COMP-3.
005500*    Always 'USD' - the online ledger service has no multi-
005600*    currency support today, but the shared layout carries the
005700*    field for the day it might.
005800     05  TXN-CURRENCY-CODE          PIC X(03).
005900*    Teller-window and ATM fields.  Always spaces on a
006000*    TRANSACTION-IN record - there is no teller or ATM channel
006100*    feeding this file.
006200     05  TXN-TERMINAL-ID            PIC X(08).
006300     05  TXN-TELLER-ID              PIC X(06).
006400     05  TXN-OVERRIDE-FLAG          PIC X(01).
006500     05  TXN-APPROVAL-CODE          PIC X(06).
006600     05  TXN-MEMO-CODE              PIC X(04).
006700     05  TXN-DESCRIPTION            PIC X(500).
006800     05  FILLER                     PIC X(20).
