000100*****************************************************************
000200*  COPYLIB-ACCT-SUMMARY.CPY
000300*
000400*  Record layout for ACCOUNT-SUMMARY-OUT - one occurrence per
000500*  account that took at least one posting this run, in first-
000600*  seen (table load) order.  Counts/sums cover COMPLETED
000700*  postings only; FAILED postings never touch these totals.
000800*
000900*  Carries the account's branch/product/officer identification
001000*  off ACCOUNT-RECORD alongside the totals, so Retail Ops can run
001100*  this file straight into their branch roll-up job without a
001200*  join back to ACCOUNT-OUT - those fields are not populated by
001300*  post-transactions.cbl today (see the 2005-03-14 entry below),
001400*  same gap as the account-master rewrite has.
001500*
001600*  Maintenance:
001700*  1988-06-15 PBK  Initial layout.
001800*  1994-09-09 SGS  Added the transfer-in/transfer-out split and
001900*                  SUM-NET-CASH-FLOW per the statistics rewrite.
002000*  1998-11-30 BJK  Year-2000 review - no date fields on this
002100*                  record, no change required.  Logged per
002200*                  DP standards memo 98-114.
002300*  2005-03-14 TLW  REQ 2005-0047 - added the branch/product/
002400*                  officer/as-of-date identification block Retail
002500*                  Ops asked for and moved every dollar field to
002600*                  COMP-3.  The identification fields are declared
002700*                  but not yet filled in by C0110-WRITE-ONE-SUMMARY -
002800*                  ACCTLOAD's in-memory table does not carry branch/
002900*                  product/officer today (see COPYLIB-ACCOUNT.CPY) -
003000*                  logged as an open item, not silently dropped.
003100*****************************************************************
003200 01  ACCOUNT-SUMMARY-RECORD.
003300     05  SUM-ACCT-NUMBER            PIC X(10).
003400*    Declared for the Retail Ops branch roll-up; not populated
003500*    yet - see the 2005-03-14 maintenance note above.
003600     05  SUM-BRANCH-CODE            PIC X(04).
003700     05  SUM-PRODUCT-CODE           PIC X(04).
003800     05  SUM-OFFICER-CODE           PIC X(05).
003900     05  SUM-STATEMENT-CYCLE-CODE   PIC X(02).
004000*    No run date/timestamp source is wired into this batch - the
004100*    online ledger service supplies none, so this is always zero.
004200     05  SUM-AS-OF-DATE             PIC 9(08).
004300     05  SUM-ENDING-BALANCE         PIC S9(13)V99 COMP-3.
004400     05  SUM-DEPOSITS-COUNT         PIC 9(05).
004500     05  SUM-WITHDRAWALS-COUNT      PIC 9(05).
004600     05  SUM-TRANSFERS-OUT-COUNT    PIC 9(05).
004700     05  SUM-TRANSFERS-IN-COUNT     PIC 9(05).
004800     05  SUM-TOTAL-DEPOSITS         PIC S9(13)V99 COMP-3.
004900     05  SUM-TOTAL-WITHDRAWALS      PIC S9(13)V99 COMP-3.
005000     05  SUM-TOTAL-TRANSFERS-OUT    PIC S9(13)V99 COMP-3.
005100     05  SUM-TOTAL-TRANSFERS-IN     PIC S9(13)V99 COMP-3.
005200     05  SUM-NET-CASH-FLOW          PIC S9(13)V99 COMP-3.
005300     05  SUM-CURRENCY-CODE          PIC X(03).
005400     05  FILLER                     PIC X(20).
