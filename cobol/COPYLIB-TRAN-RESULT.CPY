000100*****************************************************************
000200*  COPYLIB-TRAN-RESULT.CPY
000300*
000400*  Record layout for TRANSACTION-RESULT-OUT - one occurrence per
000500*  TRANSACTION-IN record read, win or lose.  TXN-FAIL-REASON is
000600*  only meaningful when TXN-STATUS is FAILED.
000700*
000800*  Echoes the identifying/tracing fields off TRANSACTION-RECORD
000900*  (see COPYLIB-TRANSACTION.CPY) so a downstream reconciliation
001000*  job can match a result back to the request it came from
001100*  without re-reading TRANSACTION-IN - the same echo-back habit
001200*  the deposit side's own posting-result files use.
001300*
001400*  Maintenance:
001500*  1988-06-15 PBK  Initial layout.
001600*  1998-11-30 BJK  Year-2000 review - no date fields on this
001700*                  record, no change required.  Logged per
001800*                  DP standards memo 98-114.
001900*  2005-03-14 TLW  REQ 2005-0047 - added the batch/source/channel/
002000*                  date/currency echo fields to match the widened
002100*                  COPYLIB-TRANSACTION.CPY, and moved TXN-AMOUNT to
002200*                  COMP-3 to match it.
002300*****************************************************************
002400 01  TRAN-RESULT-RECORD.
002500     05  TXN-ID                     PIC X(20).
002600     05  TXN-BATCH-SEQUENCE-NO      PIC 9(07).
002700     05  TXN-SOURCE-SYSTEM          PIC X(08).
002800     05  TXN-CHANNEL-CODE           PIC X(06).
002900     05  TXN-ENTRY-DATE             PIC 9(08).
003000*    Set only if a future posting-date stamp is ever wanted -
003100*    this run has no clock/date source wired in, the online
003200*    ledger service supplies none either, so it is always zero
003300*    today.
003400     05  TXN-POSTED-DATE            PIC 9(08).
003500     05  TXN-TYPE                   PIC X(10).
003600     05  TXN-AMOUNT                 PIC S9(13)V99 COMP-3.
003700     05  TXN-CURRENCY-CODE          PIC X(03).
003800     05  TXN-STATUS                 PIC X(09).
003900         88  TXN-STATUS-PENDING             VALUE 'PENDING'.
004000         88  TXN-STATUS-COMPLETED           VALUE 'COMPLETED'.
004100         88  TXN-STATUS-FAILED              VALUE 'FAILED'.
004200     05  TXN-FAIL-REASON            PIC X(60).
004300     05  TXN-APPROVAL-CODE          PIC X(06).
004400     05  TXN-MEMO-CODE              PIC X(04).
004500     05  FILLER                     PIC X(20).
