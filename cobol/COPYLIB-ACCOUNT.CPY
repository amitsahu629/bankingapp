000100*****************************************************************
000200*  COPYLIB-ACCOUNT.CPY
000300*
000400*  Record layout for the account master (ACCOUNT-IN/ACCOUNT-OUT).
000500*  One occurrence per account known to the ledger.  Loaded whole
000600*  into WR-ACCOUNT-TABLE by ACCTLOAD at the start of every run -
000700*  see COPYLIB-ACCOUNT.CPY note in post-transactions.cbl.
000800*
000900*  This layout is carried over whole from the deposit system's own
001000*  account-master extract, not cut down to just the ledger fields -
001100*  the extract program on the deposit side has never been changed
001200*  to drop the passbook/statement fields the online ledger service
001300*  does not use, and DP standards say a batch job reads what the
001400*  extract hands it rather than asking for a special-purpose cut.
001500*  Only ACCT-ID, ACCT-NUMBER, ACCT-USER-ID, ACCT-TYPE, ACCT-BALANCE
001600*  and ACCT-ACTIVE-FLAG are actually used below the FD level - see
001700*  ACCTLOAD's LC-ACCOUNT-TABLE, which carries only those six.
001800*
001900*  Maintenance:
002000*  1988-06-14 PBK  Initial layout - carried over from the deposit
002100*                  system's own account-master shape, cut down to
002200*                  the fields the ledger run needs.
002300*  1994-09-08 SGS  Added 88-levels on ACCT-ACTIVE-FLAG so the
002400*                  posting paragraphs can test ACCT-IS-ACTIVE
002500*                  instead of comparing literals.
002600*  1998-11-30 BJK  Year-2000 review - ACCT-OPEN-DATE and
002700*                  ACCT-LAST-ACTIVITY-DATE are 8-digit CCYYMMDD
002800*                  already, no windowing needed.  Logged per DP
002900*                  standards memo 98-114.
003000*  2005-03-14 TLW  REQ 2005-0047 - restored the full deposit-system
003100*                  extract layout (branch, product, dates, hold
003200*                  and statement-address fields) instead of the
003300*                  cut-down copy this member carried since 1988;
003400*                  the extract job was never actually trimmed on
003500*                  the deposit side, so this member was silently
003600*                  out of step with what ACCOUNT-IN really
003700*                  contains.  ACCT-BALANCE, ACCT-MINIMUM-BALANCE
003800*                  and ACCT-INTEREST-RATE moved to COMP-3, matching
003900*                  every other dollar-and-cents field in the shop's
004000*                  copybooks (see servicemenu.cbl W9-CHARGE and the
004100*                  old COPYLIB-INVOICE.CPY INVOICE-VAT for the
004200*                  convention this brings ACCOUNT-RECORD back into
004300*                  line with).
004400*****************************************************************
004500 01  ACCOUNT-RECORD.
004600     05  ACCT-ID                    PIC 9(09).
004700     05  ACCT-NUMBER                PIC X(10).
004800*    Four-digit branch of record.  Set by the deposit system at
004900*    account open; the ledger batch never changes it and never
005000*    tests it - carried through untouched on the ACCOUNT-OUT
005100*    rewrite only because it lives ahead of ACCT-BALANCE in the
005200*    extract and there is no cheap way to drop one field from the
005300*    middle of a fixed layout.
005400     05  ACCT-BRANCH-CODE           PIC X(04).
005500     05  ACCT-USER-ID               PIC 9(09).
005600     05  ACCT-TYPE                  PIC X(08).
005700*    Product code from the deposit system's product table (e.g.
005800*    passbook savings vs. the newer online-only product) - not
005900*    the same thing as ACCT-TYPE, which is the online ledger
006000*    service's own CHECKING/SAVINGS distinction.  Unused here.
006100     05  ACCT-PRODUCT-CODE          PIC X(04).
006200*    CCYYMMDD.  Never read or written by this run - see the 1998
006300*    Y2K entry above.
006400     05  ACCT-OPEN-DATE             PIC 9(08).
006500     05  ACCT-LAST-ACTIVITY-DATE    PIC 9(08).
006600     05  ACCT-BALANCE               PIC S9(13)V99 COMP-3.
006700*    Passbook-era minimum-balance requirement.  The online ledger
006800*    service tests only for sufficient funds, not sufficient
006900*    funds above a floor - it has no minimum-balance rule at all,
007000*    so this field rides along unread and unwritten.
007100     05  ACCT-MINIMUM-BALANCE       PIC S9(13)V99 COMP-3.
007200*    Passbook interest rate, posted by a separate nightly interest
007300*    job that does not exist in this system - always zero on
007400*    accounts opened through the online service.
007500     05  ACCT-INTEREST-RATE         PIC S9(3)V9(4) COMP-3.
007600     05  ACCT-STATEMENT-CYCLE-CODE  PIC X(02).
007700     05  ACCT-ACTIVE-FLAG           PIC X(01).
007800         88  ACCT-IS-ACTIVE                 VALUE 'Y'.
007900         88  ACCT-IS-INACTIVE                VALUE 'N'.
008000*    Deposit-system collections hold, independent of
008100*    ACCT-ACTIVE-FLAG.  The ledger batch has no concept of a hold -
008200*    the online ledger service only ever deactivates an account
008300*    through ACCT-ACTIVE-FLAG - so this is read but never tested.
008400     05  ACCT-HOLD-FLAG             PIC X(01).
008500         88  ACCT-IS-ON-HOLD                VALUE 'Y'.
008600         88  ACCT-NOT-ON-HOLD                VALUE 'N'.
008700     05  ACCT-COMBINED-STMT-FLAG    PIC X(01).
008800     05  ACCT-COURTESY-OFFICER-CODE PIC X(05).
008900     05  ACCT-TAX-ID-INDICATOR      PIC X(01).
009000     05  ACCT-BACKUP-WITHHOLD-FLAG  PIC X(01).
009100*    Retired with the passbook printers in 1996 - kept on the
009200*    extract because dropping a field this deep in the layout
009300*    would require re-cutting every other program that reads
009400*    ACCOUNT-IN, and nobody has had a reason to do that since.
009500     05  ACCT-PASSBOOK-NUMBER       PIC X(10).
009600     05  ACCT-STMT-ADDR-LINE-1      PIC X(30).
009700     05  ACCT-STMT-ADDR-LINE-2      PIC X(30).
009800     05  ACCT-STMT-ADDR-LINE-3      PIC X(30).
009900     05  ACCT-STMT-CITY             PIC X(20).
010000     05  ACCT-STMT-STATE            PIC X(02).
010100     05  ACCT-STMT-ZIP              PIC X(10).
010200     05  FILLER                     PIC X(20).
