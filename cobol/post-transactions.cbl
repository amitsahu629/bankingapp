000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. POST-TRANSACTIONS.
000300 AUTHOR. R J MCALLISTER.
000400 INSTALLATION. FIRST TRUST BANCORP - DATA PROCESSING.
000500 DATE-WRITTEN. 06/15/88.
000600 DATE-COMPILED.
000700 SECURITY. THIS PROGRAM IS THE PROPERTY OF FIRST TRUST BANCORP
000800     AND MAY NOT BE REPRODUCED OR DISCLOSED WITHOUT WRITTEN
000900     AUTHORIZATION FROM THE DATA PROCESSING DIVISION.
001000*
001100*  Purpose:  Nightly ledger posting run.  Calls ACCTLOAD to bring
001200*            the account master into memory, applies every
001300*            deposit, withdrawal and transfer on TRANSACTION-IN
001400*            against it in arrival order, writes a result record
001500*            for every transaction read (win or lose), rolls up
001600*            per-account and run totals, and rewrites the account
001700*            master with the ending balances.
001800*
001900*            No SORT step anywhere in this run - TRANSACTION-IN
002000*            is posted strictly in the order the online ledger
002100*            service wrote it, and ACCOUNT-SUMMARY-OUT/ACCOUNT-OUT
002200*            both come out in the same first-seen order ACCTLOAD
002300*            loaded the account master in.  If a future run ever
002400*            needs these in account-number order, add a SORT
002500*            step ahead of C0100/C0300 - do not assume the table
002600*            is already ordered.
002700*
002800*  Change log:
002900*  1988-06-15 RJM  Initial version - deposits and withdrawals
003000*                  only, no transfer transaction type yet.
003100*  1989-02-27 PBK  Added the TRANSFER transaction type and the
003200*                  self-transfer / two-account validation.
003300*  1990-04-19 RJM  Account lookup changed from a two-pass scan
003400*                  to the single ACCTLOAD table search shared
003500*                  with the withdrawal/transfer logic.
003600*  1992-05-04 PBK  Console decline messages consolidated into
003700*                  WR-MESSAGE-CONSTANTS - a wording change used to
003800*                  mean editing five scattered literals in the
003900*                  B02xx paragraphs, now it means editing one.
004000*  1994-09-08 SGS  Added ACCOUNT-SUMMARY-OUT control-break totals
004100*                  and SUM-NET-CASH-FLOW per the statistics
004200*                  request from Retail Ops.
004300*  1995-01-17 SGS  Added WR-TXN-DESCRIPTION-VIEW so a failed-
004400*                  posting console message can show the memo's
004500*                  reference code without printing all 500 bytes
004600*                  of free text.
004700*  1996-07-01 SGS  RUN-SUCCESS-RATE-PCT now COMPUTE ... ROUNDED
004800*                  instead of truncating - Retail Ops reconciled
004900*                  a rate to a different number than we printed.
005000*  1997-08-22 SGS  WR-ACCOUNT-STATS-TABLE split out of
005100*                  WR-ACCOUNT-TABLE - the running totals used to
005200*                  live on the account table itself, moved out so
005300*                  the ACCTLOAD-shared table layout would not have
005400*                  to change every time Retail Ops asked for a new
005500*                  statistic.
005600*  1998-11-30 BJK  Year-2000 review of this program - no date
005700*                  fields are read, written or compared here, no
005800*                  change required.  Logged per DP standards
005900*                  memo 98-114.
006000*  2001-10-03 PBK  REQ 2001-0233 - self-transfer check added to
006100*                  B0230 ahead of the not-found test, after an
006200*                  online defect let a customer transfer to their
006300*                  own account and the old code posted it as a
006400*                  balanced no-op instead of declining it.
006500*  2003-02-11 SGS  REQ 2003-0091 - abort message now goes through
006600*                  Z0900-ERROR-ROUTINE like the rest of the shop's
006700*                  batch jobs instead of a bare DISPLAY.
006800*  2005-03-14 TLW  REQ 2005-0047 - WN-ACCT-BALANCE and the four
006900*                  WN-TOTAL- accumulators moved to COMP-3 to track
007000*                  the account/transaction copybooks' own move to
007100*                  packed decimal.  WN-SEARCH-IDX and WN-FOUND-IDX
007200*                  pulled out of WR-COUNTERS to standalone 77-level
007300*                  items per the new DP coding standard for loop-
007400*                  control subscripts that do not belong to any one
007500*                  working-storage group.  B0210-POST-DEPOSIT split
007600*                  into a validate/credit pair (B0210/B0212) run as
007700*                  a single PERFORM ... THRU range, with GO TO
007800*                  short-circuiting straight to the exit paragraph
007900*                  on each validation failure - matches the shape
008000*                  the withdrawal and transfer paragraphs already
008100*                  had with their EVALUATE, but gives this one leg
008200*                  the THRU/GO TO form the DP schedule now expects
008300*                  somewhere in every batch job.
008400*
008500 ENVIRONMENT DIVISION.
008600 CONFIGURATION SECTION.
008700*    C01 is the console top-of-form channel - not used by this
008800*    program today, carried for consistency with the rest of the
008900*    shop's batch jobs that do print to the line printer.
009000 SPECIAL-NAMES.
009100     C01 IS TOP-OF-FORM.
009200 INPUT-OUTPUT SECTION.
009300 FILE-CONTROL.
009400*    Five files, all fixed-format line-sequential disk files -
009500*    this shop has never put this run on tape.
009600     SELECT TRANSACTION-IN ASSIGN TO 'TRANIN'
009700         ORGANIZATION IS LINE SEQUENTIAL
009800         FILE STATUS IS WC-TRAN-IN-FS.
009900
010000*    One result record per TRANSACTION-IN record - see the FD
010100*    comment below for which fields carry across.
010200     SELECT TRANSACTION-RESULT-OUT ASSIGN TO 'TRANRSLT'
010300         ORGANIZATION IS LINE SEQUENTIAL
010400         FILE STATUS IS WC-TRAN-OUT-FS.
010500
010600*    One record per account touched this run - see C0100 below.
010700     SELECT ACCOUNT-SUMMARY-OUT ASSIGN TO 'ACCTSUM'
010800         ORGANIZATION IS LINE SEQUENTIAL
010900         FILE STATUS IS WC-SUM-OUT-FS.
011000
011100*    Single end-of-run record - see C0200 below.
011200     SELECT RUN-TOTALS-OUT ASSIGN TO 'RUNTOT'
011300         ORGANIZATION IS LINE SEQUENTIAL
011400         FILE STATUS IS WC-RUNTOT-FS.
011500
011600*    The rewritten account master - see C0300 below.
011700     SELECT ACCOUNT-OUT ASSIGN TO 'ACCTOUT'
011800         ORGANIZATION IS LINE SEQUENTIAL
011900         FILE STATUS IS WC-ACCT-OUT-FS.
012000
012100 DATA DIVISION.
012200 FILE SECTION.
012300*    TRANSACTION-IN's record area - see COPYLIB-TRANSACTION.CPY
012400*    for the full shared transaction-log layout; most of its
012500*    fields are unused here, only TXN-FROM-ACCT/TXN-TO-ACCT/
012600*    TXN-TYPE/TXN-AMOUNT/TXN-DESCRIPTION drive this program.
012700 FD  TRANSACTION-IN.
012800 COPY TRANSACTION.
012900
013000*    TRANSACTION-RESULT-OUT's record area - one written for every
013100*    TRANSACTION-IN record read, win or lose.  See COPYLIB-TRAN-
013200*    RESULT.CPY for the echo-back fields this program leaves at
013300*    their default value.
013400 FD  TRANSACTION-RESULT-OUT.
013500 COPY TRAN-RESULT.
013600
013700*    ACCOUNT-SUMMARY-OUT's record area - one written per account
013800*    touched this run.  See COPYLIB-ACCT-SUMMARY.CPY for the
013900*    Retail Ops identification block this program does not yet
014000*    populate.
014100 FD  ACCOUNT-SUMMARY-OUT.
014200 COPY ACCT-SUMMARY.
014300
014400*    RUN-TOTALS-OUT's record area - a single end-of-run record.
014500*    See COPYLIB-RUN-TOTALS.CPY for the job-control header block
014600*    left at its default value by this run.
014700 FD  RUN-TOTALS-OUT.
014800 COPY RUN-TOTALS.
014900
015000*    ACCOUNT-OUT's record area - the account master rewritten
015100*    with ending balances, in the same layout ACCOUNT-IN used
015200*    coming in.  Only the six fields WR-ACCOUNT-TABLE carries are
015300*    moved into it below; every legacy field COPYLIB-ACCOUNT.CPY
015400*    carries (branch, product, dates, hold and statement-address
015500*    block) is left at whatever WRITE's implicit space-fill puts
015600*    there, because WR-ACCOUNT-TABLE below never captured those
015700*    values off ACCOUNT-IN in the first place - see ACCTLOAD's
015800*    own header comment for why LC-ACCOUNT-TABLE is narrow.  A
015900*    future run that needs those fields preserved through the
016000*    rewrite has to widen ACCTLOAD's table first.
016100 FD  ACCOUNT-OUT.
016200 COPY ACCOUNT.
016300
016400 WORKING-STORAGE SECTION.
016500*    Run-control switches - WC-EOF-SWITCH drives the main read
016600*    loop below, WC-LOAD-STATUS-SW carries ACCTLOAD's pass/fail
016700*    flag back across the CALL boundary in A0100-INIT.
016800 01  WR-SWITCHES.
016900     05  WC-EOF-SWITCH           PIC X     VALUE 'N'.
017000         88  WC-EOF                    VALUE 'Y'.
017100     05  WC-LOAD-STATUS-SW       PIC X     VALUE 'Y'.
017200         88  WC-LOAD-OK                VALUE 'Y'.
017300         88  WC-LOAD-REJECTED          VALUE 'N'.
017400     05  FILLER                  PIC X(10) VALUE SPACE.
017500
017600*    One two-byte FILE STATUS field per SELECT above, each with
017700*    its own 88 for the '00' successful-completion value - kept
017800*    separate by file rather than shared so a bad OPEN/CLOSE/
017900*    WRITE can be reported by the file name that failed.
018000 01  WR-FILE-STATUS-FIELDS.
018100     05  WC-TRAN-IN-FS           PIC XX.
018200         88  WC-TRAN-IN-OK             VALUE '00'.
018300     05  WC-TRAN-OUT-FS          PIC XX.
018400         88  WC-TRAN-OUT-OK            VALUE '00'.
018500     05  WC-SUM-OUT-FS           PIC XX.
018600         88  WC-SUM-OUT-OK             VALUE '00'.
018700     05  WC-RUNTOT-FS            PIC XX.
018800         88  WC-RUNTOT-OK              VALUE '00'.
018900     05  WC-ACCT-OUT-FS          PIC XX.
019000         88  WC-ACCT-OUT-OK            VALUE '00'.
019100     05  FILLER                  PIC X(10) VALUE SPACE.
019200
019300*****************************************************************
019400*  Account master brought in by ACCTLOAD.  Laid out exactly like
019500*  ACCTLOAD's own LC-ACCOUNT-TABLE so the CALL lines up entry for
019600*  entry - the running totals live in a separate parallel table
019700*  below rather than being folded into this one, so this table
019800*  stays an exact copy of the linkage layout ACCTLOAD expects.
019900*
020000*  2005-03-14 TLW  WN-ACCT-BALANCE moved to COMP-3, matching
020100*  ACCTLOAD's own LC-ACCT-BALANCE and ACCT-BALANCE on the master
020200*  copybook - all three have to agree bit-for-bit on USAGE or the
020300*  CALL's linkage would line the table up on the wrong boundary.
020400*****************************************************************
020500 01  WR-ACCOUNT-TABLE.
020600*    500 is the same table ceiling ACCTLOAD's own LC-ACCOUNT-TABLE
020700*    uses - the two OCCURS clauses have to agree, since the CALL
020800*    passes the whole table by reference.
020900     05  WR-ACCOUNT-ENTRY OCCURS 500 TIMES
021000             INDEXED BY WN-ACCT-IDX.
021100*        Nine-digit internal surrogate key - the join key ACCTLOAD
021200*        keys its duplicate-account check on, not the visible
021300*        account number below.
021400         10  WN-ACCT-ID          PIC 9(09).
021500*        The customer-facing account number - echoed onto
021600*        SUM-ACCT-NUMBER and ACCT-NUMBER below unchanged.
021700         10  WC-ACCT-NUMBER      PIC X(10).
021800*        Owning customer's id - carried through to ACCOUNT-OUT
021900*        untouched, this run has no need to look it up by.
022000         10  WN-ACCT-USER-ID     PIC 9(09).
022100*        CHECKING/SAVINGS/etc - not tested anywhere in this
022200*        program, every account type posts the same way here.
022300         10  WC-ACCT-TYPE        PIC X(08).
022400         10  WN-ACCT-BALANCE     PIC S9(13)V99 COMP-3.
022500*        'Y'/'N' carried forward off the account master - this
022600*        run never flips it, only reads it to gate a posting.
022700         10  WC-ACCT-ACTIVE-FLAG PIC X(01).
022800             88  WC-ACCT-IS-ACTIVE       VALUE 'Y'.
022900             88  WC-ACCT-IS-INACTIVE     VALUE 'N'.
023000         10  FILLER              PIC X(08).
023100
023200*****************************************************************
023300*  Running per-account totals, one occurrence per WN-ACCT-IDX,
023400*  same subscript as WR-ACCOUNT-TABLE above.  This table, not
023500*  ACCOUNT-SUMMARY-OUT itself, is what the run accumulates into
023600*  as each transaction posts - C0100 below only ever reads it,
023700*  once, at the very end of the run.
023800*
023900*  2005-03-14 TLW  The four WN-TOTAL- accumulators moved to
024000*  COMP-3, matching SUM-TOTAL-DEPOSITS and friends on the widened
024100*  COPYLIB-ACCT-SUMMARY.CPY layout they eventually get MOVEd into.
024200*****************************************************************
024300 01  WR-ACCOUNT-STATS-TABLE.
024400*    Same 500-entry ceiling as WR-ACCOUNT-TABLE above, indexed the
024500*    same way - WN-ACCT-IDX and WN-STATS-IDX always carry the same
024600*    value in practice, they are declared separately only because
024700*    the two tables are declared separately.
024800     05  WR-STATS-ENTRY OCCURS 500 TIMES
024900             INDEXED BY WN-STATS-IDX.
025000*        Flipped to 'Y' by the B02xx paragraph that first posts a
025100*        completed transaction against this account - the gate
025200*        C0110 below tests before writing a summary record.
025300         10  WC-ACCT-TOUCHED-FLAG    PIC X(01) VALUE 'N'.
025400             88  WC-ACCT-WAS-TOUCHED        VALUE 'Y'.
025500*        Completed-deposit count and the three counts below it -
025600*        FAILED postings never increment any of these four.
025700         10  WN-DEPOSITS-COUNT        PIC 9(05) COMP VALUE ZERO.
025800         10  WN-WITHDRAWALS-COUNT     PIC 9(05) COMP VALUE ZERO.
025900         10  WN-TRANSFERS-OUT-COUNT   PIC 9(05) COMP VALUE ZERO.
026000         10  WN-TRANSFERS-IN-COUNT    PIC 9(05) COMP VALUE ZERO.
026100         10  WN-TOTAL-DEPOSITS        PIC S9(13)V99 COMP-3
026200                                      VALUE ZERO.
026300         10  WN-TOTAL-WITHDRAWALS     PIC S9(13)V99 COMP-3
026400                                      VALUE ZERO.
026500         10  WN-TOTAL-TRANSFERS-OUT   PIC S9(13)V99 COMP-3
026600                                      VALUE ZERO.
026700         10  WN-TOTAL-TRANSFERS-IN    PIC S9(13)V99 COMP-3
026800                                      VALUE ZERO.
026900         10  FILLER                   PIC X(10).
027000
027100*    Run-level counters only - per-account counters live on
027200*    WR-ACCOUNT-STATS-TABLE above, not here.
027300 01  WR-COUNTERS.
027400*    Set once by the CALL to ACCTLOAD below and never changed
027500*    again - the upper bound every table-driven PERFORM ...
027600*    VARYING in this program tests against.
027700     05  WN-ACCOUNT-COUNT        PIC 9(05) COMP VALUE ZERO.
027800     05  WN-RUN-TOTAL-COUNT      PIC 9(07) COMP VALUE ZERO.
027900     05  WN-RUN-COMPLETED-COUNT  PIC 9(07) COMP VALUE ZERO.
028000     05  WN-RUN-FAILED-COUNT     PIC 9(07) COMP VALUE ZERO.
028100*    WN-FROM-IDX/WN-TO-IDX hold the subscripts B0300-FIND-ACCOUNT
028200*    returns for the debit and credit side of a posting; WN-SUM-
028300*    IDX and WN-OUT-IDX drive the summary-write and master-
028400*    rewrite loops in section C0xxx below.
028500     05  WN-FROM-IDX             PIC S9(4) COMP VALUE ZERO.
028600     05  WN-TO-IDX               PIC S9(4) COMP VALUE ZERO.
028700     05  WN-SUM-IDX              PIC S9(4) COMP VALUE ZERO.
028800     05  WN-OUT-IDX              PIC S9(4) COMP VALUE ZERO.
028900*    Set by whichever B02xx paragraph is about to call
029000*    B0300-FIND-ACCOUNT - always TXN-FROM-ACCT or TXN-TO-ACCT,
029100*    never both at once.
029200     05  WN-LOOKUP-ACCT-ID       PIC 9(09) VALUE ZERO.
029300     05  FILLER                  PIC X(10) VALUE SPACE.
029400
029500*    2005-03-14 TLW  WN-SEARCH-IDX and WN-FOUND-IDX pulled out of
029600*    WR-COUNTERS above to standalone 77-level items - both exist
029700*    only for the life of one B0300-FIND-ACCOUNT search and do
029800*    not belong to any working-storage group the way the run and
029900*    per-transaction counters above do.  Per the new DP coding
030000*    standard, a subscript scoped to a single PERFORM ... VARYING
030100*    gets a 77-level entry rather than being folded into a group
030200*    record it does not really belong to.
030300 77  WN-SEARCH-IDX               PIC S9(4) COMP VALUE ZERO.
030400 77  WN-FOUND-IDX                PIC S9(4) COMP VALUE ZERO.
030500
030600*    Percentage work area - RUN-SUCCESS-RATE-PCT is computed here
030700*    and edited only for the console total line at end of run.
030800*    RUN-SUCCESS-RATE-PCT itself is COMP-3 on RUN-TOTALS-RECORD;
030900*    this work area stays zoned DISPLAY on purpose, same reason
031000*    ACCTLOAD's WR-BALANCE-EDIT-AREA does - the digit-splitting
031100*    REDEFINES below only works on a byte-aligned zoned field.
031200 01  WR-RUN-RATE-AREA.
031300     05  WN-RUN-RATE-WORK        PIC S9(3)V99 VALUE ZERO.
031400     05  WR-RUN-RATE-DIGITS REDEFINES WN-RUN-RATE-WORK.
031500         10  WN-RUN-RATE-WHOLE   PIC S9(3).
031600         10  WN-RUN-RATE-CENTS   PIC 99.
031700*    Zero-suppressed edit picture for the console line only -
031800*    RUN-SUCCESS-RATE-PCT itself never leaves the record area in
031900*    this form.
032000     05  WN-RUN-RATE-EDITED      PIC ZZ9.99.
032100     05  FILLER                  PIC X(10) VALUE SPACE.
032200
032300*    Amount work area - used to print the requested amount next
032400*    to the available balance on an insufficient-funds console
032500*    message.  TXN-AMOUNT is COMP-3 on the transaction copybook;
032600*    this work area is the zoned intermediate the MOVE lands in
032700*    before WN-AMOUNT-EDITED can pick up the sign/zero-suppress
032800*    picture - COMP-3 cannot be MOVEd straight to an edited PIC.
032900 01  WR-AMOUNT-EDIT-AREA.
033000     05  WN-AMOUNT-WORK          PIC S9(13)V99 VALUE ZERO.
033100     05  WR-AMOUNT-DIGITS REDEFINES WN-AMOUNT-WORK.
033200         10  WN-AMOUNT-WHOLE     PIC S9(13).
033300         10  WN-AMOUNT-CENTS     PIC 99.
033400*    Floating minus sign picture - a declined withdrawal or
033500*    transfer amount is always positive on this file, but the
033600*    picture allows for a bad extract without an edit failure.
033700     05  WN-AMOUNT-EDITED        PIC ----------ZZ9.99.
033800     05  FILLER                  PIC X(10) VALUE SPACE.
033900
034000*    Split view of the memo field, so a short reference code can
034100*    be pulled off the front of a long description for the
034200*    console log on a failed posting without printing all 500
034300*    bytes of free text.
034400 01  WR-TXN-DESCRIPTION-VIEW.
034500     05  WC-TXN-DESC-WORK        PIC X(500) VALUE SPACE.
034600     05  WR-TXN-DESC-PARTS REDEFINES WC-TXN-DESC-WORK.
034700*        First 20 bytes of the memo, printed on the console
034800*        instead of the full 500-byte field.
034900         10  WC-TXN-DESC-REF     PIC X(20).
035000         10  WC-TXN-DESC-TEXT    PIC X(480).
035100     05  FILLER                  PIC X(10) VALUE SPACE.
035200
035300*    Fixed console/result messages - kept as named constants
035400*    instead of literals scattered through B02xx so a wording
035500*    change only happens in one place.
035600 01  WR-MESSAGE-CONSTANTS.
035700*    Set on B0210/B0220/B0230 when neither TXN-FROM-ACCT nor
035800*    TXN-TO-ACCT matched an entry in the account table.
035900     05  WC-ACCOUNT-NOT-FOUND    PIC X(60) VALUE
036000         'Account not found'.
036100*    Set when the account was found but WC-ACCT-ACTIVE-FLAG
036200*    carried forward off the master as 'N'.
036300     05  WC-ACCOUNT-INACTIVE     PIC X(60) VALUE
036400         'Account is inactive'.
036500*    Set when TXN-AMOUNT is zero or negative - every posting
036600*    type rejects this the same way.
036700     05  WC-BAD-AMOUNT           PIC X(60) VALUE
036800         'Transaction amount must be greater than zero'.
036900*    Set on a withdrawal or transfer whose amount exceeds the
037000*    debit account's current balance - no overdraft facility.
037100     05  WC-INSUFFICIENT-FUNDS   PIC X(60) VALUE
037200         'Insufficient funds in account'.
037300*    Set only on TRANSFER when TXN-FROM-ACCT equals TXN-TO-ACCT -
037400*    checked ahead of the not-found test, see B0230's own EVALUATE.
037500     05  WC-SELF-TRANSFER        PIC X(60) VALUE
037600         'Cannot transfer to the same account'.
037700     05  FILLER                  PIC X(10) VALUE SPACE.
037800
037900*    Z0900-ERROR-ROUTINE's own working-storage - shared copybook,
038000*    same one ACCTLOAD carries, so WC-MSG-SRCFILE always names
038100*    whichever program is actually running.
038200     COPY Z0900-error-wkstg.
038300
038400 PROCEDURE DIVISION.
038500*****************************************************************
038600*  0000-POST-TRANSACTIONS is the whole run, top to bottom - load
038700*  the master, post every transaction, write the three output
038800*  reports, rewrite the master, tally to the console, stop.
038900*****************************************************************
039000 0000-POST-TRANSACTIONS.
039100     PERFORM A0100-INIT
039200     PERFORM B0100-POST-TRANSACTIONS
039300     PERFORM C0100-WRITE-ACCOUNT-SUMMARIES
039400     PERFORM C0200-WRITE-RUN-TOTALS
039500     PERFORM C0300-REWRITE-ACCOUNT-MASTER
039600     PERFORM Z0100-EXIT-APPLICATION
039700
039800     STOP RUN
039900     .
040000*****************************************************************
040100*  A0100-INIT loads the account master through ACCTLOAD, opens
040200*  the transaction and output files, and primes the read loop.
040300*  A rejected ACCTLOAD load (duplicate account number) aborts the
040400*  whole run - there is no partial-load recovery, the same all-
040500*  or-nothing rule ACCTLOAD itself enforces on the duplicate
040600*  check.
040700*****************************************************************
040800 A0100-INIT.
040900*    WC-MSG-SRCFILE names this program in Z0900-ERROR-ROUTINE's
041000*    console trace - set once, first thing, before anything can
041100*    fail.
041200     MOVE 'POST-TRANSACTIONS' TO WC-MSG-SRCFILE
041300     MOVE ZERO TO WN-ACCOUNT-COUNT
041400     SET WC-LOAD-OK TO TRUE
041500
041600*    ACCTLOAD is a separately compiled subprogram - see its own
041700*    header comment for what LC-ACCOUNT-TABLE does and does not
041800*    carry off ACCOUNT-IN.
041900     CALL 'ACCTLOAD' USING WR-ACCOUNT-TABLE
042000                            WN-ACCOUNT-COUNT
042100                            WC-LOAD-STATUS-SW
042200
042300     IF WC-LOAD-REJECTED
042400         MOVE 'A0100-INIT'  TO WC-MSG-PARA
042500         MOVE 'ACCTLOAD'    TO WC-MSG-TBLCURS
042600         MOVE '99'          TO WC-MSG-FILESTAT
042700         PERFORM Z0900-ERROR-ROUTINE
042800         DISPLAY 'POST-TRANSACTIONS - ACCOUNT LOAD REJECTED, '
042900                 'RUN ABORTED'
043000         STOP RUN
043100     END-IF
043200
043300*    All four output files open together, right after
043400*    TRANSACTION-IN - there is no per-file open failure recovery,
043500*    an OPEN failure on any of the five simply shows up as a bad
043600*    FILE STATUS on the first READ or WRITE against it.
043700     OPEN INPUT  TRANSACTION-IN
043800     OPEN OUTPUT TRANSACTION-RESULT-OUT
043900                 ACCOUNT-SUMMARY-OUT
044000                 RUN-TOTALS-OUT
044100                 ACCOUNT-OUT
044200
044300*    Prime the read loop with the first transaction, same shape
044400*    ACCTLOAD uses on ACCOUNT-IN.
044500     IF WC-TRAN-IN-OK
044600         PERFORM A0200-READ-NEXT-TRANSACTION
044700     ELSE
044800         DISPLAY 'POST-TRANSACTIONS - CANNOT OPEN TRANSACTION-IN'
044900         SET WC-EOF TO TRUE
045000     END-IF
045100     .
045200*    A0200-READ-NEXT-TRANSACTION reads one TRANSACTION-IN record.
045300*    Called both to prime the loop above and, once per iteration,
045400*    from B0150-POST-AND-READ-NEXT below.
045500 A0200-READ-NEXT-TRANSACTION.
045600     READ TRANSACTION-IN
045700         AT END SET WC-EOF TO TRUE
045800     END-READ
045900     .
046000*****************************************************************
046100*  B0100-POST-TRANSACTIONS drives the main posting loop, one
046200*  TRANSACTION-RECORD at a time, in arrival order.
046300*****************************************************************
046400 B0100-POST-TRANSACTIONS.
046500     PERFORM B0150-POST-AND-READ-NEXT UNTIL WC-EOF
046600     .
046700*    Post, then read ahead - the classic priming-read shape, so
046800*    WC-EOF is always known before the loop test runs again.
046900 B0150-POST-AND-READ-NEXT.
047000     PERFORM B0200-POST-ONE-TRANSACTION
047100     PERFORM A0200-READ-NEXT-TRANSACTION
047200     .
047300*****************************************************************
047400*  B0200-POST-ONE-TRANSACTION applies the validations for the
047500*  transaction's own type, then writes the result record and
047600*  rolls the outcome into the run totals.  TXN-STATUS starts
047700*  PENDING on every record - each B02xx paragraph either flips it
047800*  to COMPLETED or FAILED before this paragraph goes on to write
047900*  the result.
048000*****************************************************************
048100 B0200-POST-ONE-TRANSACTION.
048200*    Cleared and reset to PENDING on every transaction, in case
048300*    the record area still holds the prior transaction's fail
048400*    reason and status from the last time through this paragraph.
048500     MOVE SPACE TO TXN-FAIL-REASON OF TRAN-RESULT-RECORD
048600     SET TXN-STATUS-PENDING OF TRAN-RESULT-RECORD TO TRUE
048700
048800     EVALUATE TRUE
048900*        TXN-IS-DEPOSIT/WITHDRAWAL/TRANSFER are 88-levels declared
049000*        on COPYLIB-TRANSACTION.CPY against TXN-TYPE - not repeated
049100*        here since they are already documented on the copybook.
049200         WHEN TXN-IS-DEPOSIT
049300*            B0210 is PERFORMed as a THRU range, not a single
049400*            paragraph - see the paragraph header below for why.
049500             PERFORM B0210-POST-DEPOSIT
049600                 THRU B0215-POST-DEPOSIT-EXIT
049700         WHEN TXN-IS-WITHDRAWAL
049800             PERFORM B0220-POST-WITHDRAWAL
049900         WHEN TXN-IS-TRANSFER
050000             PERFORM B0230-POST-TRANSFER
050100         WHEN OTHER
050200             MOVE 'Unrecognized transaction type'
050300                 TO TXN-FAIL-REASON OF TRAN-RESULT-RECORD
050400             SET TXN-STATUS-FAILED OF TRAN-RESULT-RECORD TO TRUE
050500     END-EVALUATE
050600
050700     PERFORM B0280-WRITE-TRANSACTION-RESULT
050800     PERFORM B0290-UPDATE-RUN-COUNTERS
050900     .
051000*****************************************************************
051100*  B0210-POST-DEPOSIT / B0212-CREDIT-DEPOSIT / B0215-POST-
051200*  DEPOSIT-EXIT credit TXN-TO-ACCT, run as one PERFORM ... THRU
051300*  range from the call site above.
051400*
051500*  2005-03-14 TLW  Split out of a single EVALUATE-based paragraph
051600*  under REQ 2005-0047.  B0210 does the lookup and validation; on
051700*  the first failing check it GO TOes straight past B0212 to the
051800*  EXIT paragraph, short-circuiting the credit.  On a clean
051900*  validation B0210 simply falls through - PERFORM ... THRU walks
052000*  paragraphs in the order they appear in the source, not by
052100*  a GO TO, so falling off the end of B0210 lands in B0212 next
052200*  with no statement needed to get there.  B0212 does the actual
052300*  balance credit and counter updates and is only ever reached by
052400*  that fall-through - nothing else PERFORMs or GO TOes it
052500*  directly.
052600*****************************************************************
052700 B0210-POST-DEPOSIT.
052800     MOVE TXN-TO-ACCT TO WN-LOOKUP-ACCT-ID
052900     PERFORM B0300-FIND-ACCOUNT
053000     MOVE WN-FOUND-IDX TO WN-TO-IDX
053100
053200     IF WN-TO-IDX = ZERO
053300         MOVE WC-ACCOUNT-NOT-FOUND
053400             TO TXN-FAIL-REASON OF TRAN-RESULT-RECORD
053500         SET TXN-STATUS-FAILED OF TRAN-RESULT-RECORD TO TRUE
053600         GO TO B0215-POST-DEPOSIT-EXIT
053700     END-IF
053800
053900     IF NOT WC-ACCT-IS-ACTIVE (WN-TO-IDX)
054000         MOVE WC-ACCOUNT-INACTIVE
054100             TO TXN-FAIL-REASON OF TRAN-RESULT-RECORD
054200         SET TXN-STATUS-FAILED OF TRAN-RESULT-RECORD TO TRUE
054300         GO TO B0215-POST-DEPOSIT-EXIT
054400     END-IF
054500
054600     IF TXN-AMOUNT OF TRANSACTION-RECORD NOT > ZERO
054700         MOVE WC-BAD-AMOUNT
054800             TO TXN-FAIL-REASON OF TRAN-RESULT-RECORD
054900         SET TXN-STATUS-FAILED OF TRAN-RESULT-RECORD TO TRUE
055000         GO TO B0215-POST-DEPOSIT-EXIT
055100     END-IF
055200     .
055300*    Reached only by falling through from B0210 above on a clean
055400*    validation - the actual credit to the account and its
055500*    running totals.
055600 B0212-CREDIT-DEPOSIT.
055700     ADD TXN-AMOUNT OF TRANSACTION-RECORD
055800         TO WN-ACCT-BALANCE (WN-TO-IDX)
055900     ADD 1 TO WN-DEPOSITS-COUNT (WN-TO-IDX)
056000     ADD TXN-AMOUNT OF TRANSACTION-RECORD
056100         TO WN-TOTAL-DEPOSITS (WN-TO-IDX)
056200     SET WC-ACCT-WAS-TOUCHED (WN-TO-IDX) TO TRUE
056300     SET TXN-STATUS-COMPLETED OF TRAN-RESULT-RECORD TO TRUE
056400     .
056500*    Exit paragraph for the B0210 THRU range - carries no
056600*    statements of its own, it only gives the GO TOs above and
056700*    the PERFORM ... THRU at the call site a landing point.
056800 B0215-POST-DEPOSIT-EXIT.
056900     EXIT.
057000*****************************************************************
057100*  B0220-POST-WITHDRAWAL debits TXN-FROM-ACCT.  Kept as a single
057200*  EVALUATE paragraph, not a THRU range - the insufficient-funds
057300*  leg needs the declined-amount console message before falling
057400*  through, which reads more clearly as one EVALUATE WHEN than
057500*  split across paragraphs the way B0210 was.
057600*****************************************************************
057700 B0220-POST-WITHDRAWAL.
057800     MOVE TXN-FROM-ACCT TO WN-LOOKUP-ACCT-ID
057900     PERFORM B0300-FIND-ACCOUNT
058000     MOVE WN-FOUND-IDX TO WN-FROM-IDX
058100
058200     EVALUATE TRUE
058300*    B0300-FIND-ACCOUNT leaves WN-FROM-IDX zero when
058400*    WN-LOOKUP-ACCT-ID never matched an entry in the table.
058500         WHEN WN-FROM-IDX = ZERO
058600             MOVE WC-ACCOUNT-NOT-FOUND
058700                 TO TXN-FAIL-REASON OF TRAN-RESULT-RECORD
058800             SET TXN-STATUS-FAILED OF TRAN-RESULT-RECORD TO TRUE
058900*    A closed or frozen account - ACCT-ACTIVE-FLAG carries
059000*    forward off the account master unchanged.
059100         WHEN NOT WC-ACCT-IS-ACTIVE (WN-FROM-IDX)
059200             MOVE WC-ACCOUNT-INACTIVE
059300                 TO TXN-FAIL-REASON OF TRAN-RESULT-RECORD
059400             SET TXN-STATUS-FAILED OF TRAN-RESULT-RECORD TO TRUE
059500*    Zero and negative withdrawal amounts are both rejected
059600*    here - TXN-AMOUNT is unsigned by convention on this
059700*    file, but the PICTURE itself is signed, so this catches
059800*    a bad extract too.
059900         WHEN TXN-AMOUNT OF TRANSACTION-RECORD NOT > ZERO
060000             MOVE WC-BAD-AMOUNT
060100                 TO TXN-FAIL-REASON OF TRAN-RESULT-RECORD
060200             SET TXN-STATUS-FAILED OF TRAN-RESULT-RECORD TO TRUE
060300*    No overdraft facility on any account type this run
060400*    knows about - a withdrawal larger than the balance is
060500*    declined outright rather than posted negative.
060600         WHEN TXN-AMOUNT OF TRANSACTION-RECORD
060700                 > WN-ACCT-BALANCE (WN-FROM-IDX)
060800             MOVE WC-INSUFFICIENT-FUNDS
060900                 TO TXN-FAIL-REASON OF TRAN-RESULT-RECORD
061000             SET TXN-STATUS-FAILED OF TRAN-RESULT-RECORD TO TRUE
061100*            Console message only on the insufficient-funds leg -
061200*            operations asked to see the declined amount next to
061300*            the account so they don't have to pull the dump.
061400             MOVE TXN-AMOUNT OF TRANSACTION-RECORD
061500                 TO WN-AMOUNT-WORK
061600             MOVE WN-AMOUNT-WORK TO WN-AMOUNT-EDITED
061700             DISPLAY 'POST-TRANSACTIONS - WITHDRAWAL DECLINED '
061800                     TXN-ID OF TRANSACTION-RECORD
061900                     ' AMOUNT ' WN-AMOUNT-EDITED
062000*    Every prior WHEN failed to match - the withdrawal is
062100*    good, debit the balance and roll it into the totals.
062200         WHEN OTHER
062300             SUBTRACT TXN-AMOUNT OF TRANSACTION-RECORD
062400                 FROM WN-ACCT-BALANCE (WN-FROM-IDX)
062500             ADD 1 TO WN-WITHDRAWALS-COUNT (WN-FROM-IDX)
062600             ADD TXN-AMOUNT OF TRANSACTION-RECORD
062700                 TO WN-TOTAL-WITHDRAWALS (WN-FROM-IDX)
062800             SET WC-ACCT-WAS-TOUCHED (WN-FROM-IDX) TO TRUE
062900             SET TXN-STATUS-COMPLETED OF TRAN-RESULT-RECORD
063000                 TO TRUE
063100     END-EVALUATE
063200     .
063300*****************************************************************
063400*  B0230-POST-TRANSFER debits TXN-FROM-ACCT and credits
063500*  TXN-TO-ACCT as a single atomic posting - either both balances
063600*  move or neither does.  Both accounts are looked up before any
063700*  validation runs, since the self-transfer and two-account
063800*  checks below need both subscripts already in hand.
063900*****************************************************************
064000 B0230-POST-TRANSFER.
064100     MOVE TXN-FROM-ACCT TO WN-LOOKUP-ACCT-ID
064200     PERFORM B0300-FIND-ACCOUNT
064300     MOVE WN-FOUND-IDX TO WN-FROM-IDX
064400
064500     MOVE TXN-TO-ACCT TO WN-LOOKUP-ACCT-ID
064600     PERFORM B0300-FIND-ACCOUNT
064700     MOVE WN-FOUND-IDX TO WN-TO-IDX
064800
064900     EVALUATE TRUE
065000*    Caught before the not-found check below, since a self-
065100*    transfer where the account also happens not to exist
065200*    should still read as a self-transfer to the operator.
065300         WHEN TXN-FROM-ACCT = TXN-TO-ACCT
065400             MOVE WC-SELF-TRANSFER
065500                 TO TXN-FAIL-REASON OF TRAN-RESULT-RECORD
065600             SET TXN-STATUS-FAILED OF TRAN-RESULT-RECORD TO TRUE
065700*    Either leg of the transfer failed the table lookup.
065800         WHEN WN-FROM-IDX = ZERO OR WN-TO-IDX = ZERO
065900             MOVE WC-ACCOUNT-NOT-FOUND
066000                 TO TXN-FAIL-REASON OF TRAN-RESULT-RECORD
066100             SET TXN-STATUS-FAILED OF TRAN-RESULT-RECORD TO TRUE
066200         WHEN NOT WC-ACCT-IS-ACTIVE (WN-FROM-IDX)
066300                 OR NOT WC-ACCT-IS-ACTIVE (WN-TO-IDX)
066400             MOVE WC-ACCOUNT-INACTIVE
066500                 TO TXN-FAIL-REASON OF TRAN-RESULT-RECORD
066600             SET TXN-STATUS-FAILED OF TRAN-RESULT-RECORD TO TRUE
066700*    Same unsigned-amount guard as the withdrawal leg above.
066800         WHEN TXN-AMOUNT OF TRANSACTION-RECORD NOT > ZERO
066900             MOVE WC-BAD-AMOUNT
067000                 TO TXN-FAIL-REASON OF TRAN-RESULT-RECORD
067100             SET TXN-STATUS-FAILED OF TRAN-RESULT-RECORD TO TRUE
067200*    No overdraft on the debit side of a transfer either.
067300         WHEN TXN-AMOUNT OF TRANSACTION-RECORD
067400                 > WN-ACCT-BALANCE (WN-FROM-IDX)
067500             MOVE WC-INSUFFICIENT-FUNDS
067600                 TO TXN-FAIL-REASON OF TRAN-RESULT-RECORD
067700             SET TXN-STATUS-FAILED OF TRAN-RESULT-RECORD TO TRUE
067800*    Both accounts are good - debit one side, credit the
067900*    other, and roll both into their own running totals.
068000         WHEN OTHER
068100             SUBTRACT TXN-AMOUNT OF TRANSACTION-RECORD
068200                 FROM WN-ACCT-BALANCE (WN-FROM-IDX)
068300             ADD TXN-AMOUNT OF TRANSACTION-RECORD
068400                 TO WN-ACCT-BALANCE (WN-TO-IDX)
068500             ADD 1 TO WN-TRANSFERS-OUT-COUNT (WN-FROM-IDX)
068600             ADD TXN-AMOUNT OF TRANSACTION-RECORD
068700                 TO WN-TOTAL-TRANSFERS-OUT (WN-FROM-IDX)
068800             ADD 1 TO WN-TRANSFERS-IN-COUNT (WN-TO-IDX)
068900             ADD TXN-AMOUNT OF TRANSACTION-RECORD
069000                 TO WN-TOTAL-TRANSFERS-IN (WN-TO-IDX)
069100             SET WC-ACCT-WAS-TOUCHED (WN-FROM-IDX) TO TRUE
069200             SET WC-ACCT-WAS-TOUCHED (WN-TO-IDX) TO TRUE
069300             SET TXN-STATUS-COMPLETED OF TRAN-RESULT-RECORD
069400                 TO TRUE
069500     END-EVALUATE
069600     .
069700*****************************************************************
069800*  B0300-FIND-ACCOUNT does a plain linear search of the account
069900*  table for WN-LOOKUP-ACCT-ID, leaving the subscript in
070000*  WN-FOUND-IDX (zero if not found).  ACCOUNT-IN has no
070100*  guaranteed sort order and there is no SORT step ahead of
070200*  ACCTLOAD, so this is a table scan rather than a SEARCH ALL.
070300*  WN-SEARCH-IDX and WN-FOUND-IDX are the two 77-level items
070400*  declared above - both are scoped to this one search and reset
070500*  fresh on every call.
070600*****************************************************************
070700 B0300-FIND-ACCOUNT.
070800*    Reset fresh on every call - a stale WN-FOUND-IDX from the
070900*    previous search would otherwise look like a match.
071000     MOVE ZERO TO WN-FOUND-IDX
071100     PERFORM B0310-COMPARE-ONE-ACCOUNT
071200         VARYING WN-SEARCH-IDX FROM 1 BY 1
071300         UNTIL WN-SEARCH-IDX > WN-ACCOUNT-COUNT
071400            OR WN-FOUND-IDX NOT = ZERO
071500     .
071600*    One comparison per PERFORM, WN-SEARCH-IDX supplied by the
071700*    VARYING clause above rather than set here.
071800 B0310-COMPARE-ONE-ACCOUNT.
071900     IF WN-ACCT-ID (WN-SEARCH-IDX) = WN-LOOKUP-ACCT-ID
072000         MOVE WN-SEARCH-IDX TO WN-FOUND-IDX
072100     END-IF
072200     .
072300*****************************************************************
072400*  B0280-WRITE-TRANSACTION-RESULT echoes the input fields onto
072500*  the result record (status and fail reason were already set by
072600*  whichever B02xx paragraph posted the transaction) and writes
072700*  it - one result record for every transaction read.
072800*****************************************************************
072900 B0280-WRITE-TRANSACTION-RESULT.
073000*    TXN-ID/TXN-TYPE/TXN-AMOUNT are the only fields this program
073100*    reads off TRANSACTION-RECORD that also have a home on
073200*    TRAN-RESULT-RECORD - moved across explicitly, field by
073300*    field, rather than by a group MOVE, since the two records
073400*    are not laid out alike.
073500     MOVE TXN-ID OF TRANSACTION-RECORD
073600         TO TXN-ID OF TRAN-RESULT-RECORD
073700     MOVE TXN-TYPE OF TRANSACTION-RECORD
073800         TO TXN-TYPE OF TRAN-RESULT-RECORD
073900     MOVE TXN-AMOUNT OF TRANSACTION-RECORD
074000         TO TXN-AMOUNT OF TRAN-RESULT-RECORD
074100
074200*    Only the identifying/tracing fields TRAN-RESULT-RECORD's own
074300*    header note calls out are echoed here (TXN-ID, TXN-TYPE,
074400*    TXN-AMOUNT) - the batch/source/channel/date/currency fields
074500*    on both copybooks are left at their default value, the same
074600*    gap noted on ACCOUNT-OUT above.
074700     IF NOT TXN-STATUS-COMPLETED OF TRAN-RESULT-RECORD
074800         MOVE TXN-DESCRIPTION TO WC-TXN-DESC-WORK
074900         DISPLAY 'POST-TRANSACTIONS - TXN FAILED '
075000                 TXN-ID OF TRAN-RESULT-RECORD
075100                 ' REF ' WC-TXN-DESC-REF
075200                 ' REASON ' TXN-FAIL-REASON OF TRAN-RESULT-RECORD
075300     END-IF
075400
075500     WRITE TRAN-RESULT-RECORD
075600     .
075700*****************************************************************
075800*  B0290-UPDATE-RUN-COUNTERS rolls this transaction's outcome
075900*  into the run-level totals - every record read counts toward
076000*  RUN-TOTAL-COUNT whether it posted or not.
076100*****************************************************************
076200 B0290-UPDATE-RUN-COUNTERS.
076300*    Every TRANSACTION-IN record read counts toward the total,
076400*    whether B0200 above posted it or failed it.
076500     ADD 1 TO WN-RUN-TOTAL-COUNT
076600     IF TXN-STATUS-COMPLETED OF TRAN-RESULT-RECORD
076700         ADD 1 TO WN-RUN-COMPLETED-COUNT
076800     ELSE
076900         ADD 1 TO WN-RUN-FAILED-COUNT
077000     END-IF
077100     .
077200*****************************************************************
077300*  C0100-WRITE-ACCOUNT-SUMMARIES writes one ACCOUNT-SUMMARY-OUT
077400*  record for every account touched this run, in the same order
077500*  the accounts were loaded (first-seen order).  An account that
077600*  took no postings this run gets no summary record at all -
077700*  WC-ACCT-WAS-TOUCHED is the gate.
077800*****************************************************************
077900 C0100-WRITE-ACCOUNT-SUMMARIES.
078000     PERFORM C0110-WRITE-ONE-SUMMARY
078100         VARYING WN-SUM-IDX FROM 1 BY 1
078200         UNTIL WN-SUM-IDX > WN-ACCOUNT-COUNT
078300     .
078400*    SUM-BRANCH-CODE/PRODUCT-CODE/OFFICER-CODE/STATEMENT-CYCLE-
078500*    CODE/AS-OF-DATE on the widened summary layout are not set
078600*    below - see COPYLIB-ACCT-SUMMARY.CPY's 2005-03-14 note for
078700*    why (WR-ACCOUNT-TABLE above never carried them off the
078800*    account master to begin with).
078900 C0110-WRITE-ONE-SUMMARY.
079000     IF WC-ACCT-WAS-TOUCHED (WN-SUM-IDX)
079100*        Identification and per-type counts/sums are moved field
079200*        by field below - SUM-ACCT-NUMBER first, then the ending
079300*        balance, then the four count/total pairs in the same
079400*        deposit/withdrawal/transfer-out/transfer-in order the
079500*        stats table itself uses.
079600         MOVE WC-ACCT-NUMBER (WN-SUM-IDX)   TO SUM-ACCT-NUMBER
079700         MOVE WN-ACCT-BALANCE (WN-SUM-IDX)  TO SUM-ENDING-BALANCE
079800         MOVE WN-DEPOSITS-COUNT (WN-SUM-IDX)
079900             TO SUM-DEPOSITS-COUNT
080000         MOVE WN-WITHDRAWALS-COUNT (WN-SUM-IDX)
080100             TO SUM-WITHDRAWALS-COUNT
080200         MOVE WN-TRANSFERS-OUT-COUNT (WN-SUM-IDX)
080300             TO SUM-TRANSFERS-OUT-COUNT
080400         MOVE WN-TRANSFERS-IN-COUNT (WN-SUM-IDX)
080500             TO SUM-TRANSFERS-IN-COUNT
080600*        Dollar totals follow the same four-way order as the
080700*        counts just moved above.
080800         MOVE WN-TOTAL-DEPOSITS (WN-SUM-IDX)
080900             TO SUM-TOTAL-DEPOSITS
081000         MOVE WN-TOTAL-WITHDRAWALS (WN-SUM-IDX)
081100             TO SUM-TOTAL-WITHDRAWALS
081200         MOVE WN-TOTAL-TRANSFERS-OUT (WN-SUM-IDX)
081300             TO SUM-TOTAL-TRANSFERS-OUT
081400         MOVE WN-TOTAL-TRANSFERS-IN (WN-SUM-IDX)
081500             TO SUM-TOTAL-TRANSFERS-IN
081600*        Net cash flow is computed here, not carried on the stats
081700*        table - it is only ever needed at write time, one COMPUTE
081800*        per summary record beats an ADD/SUBTRACT pair on every
081900*        posting.
082000         COMPUTE SUM-NET-CASH-FLOW =
082100             (WN-TOTAL-DEPOSITS (WN-SUM-IDX)
082200                 + WN-TOTAL-TRANSFERS-IN (WN-SUM-IDX))
082300             - (WN-TOTAL-WITHDRAWALS (WN-SUM-IDX)
082400                 + WN-TOTAL-TRANSFERS-OUT (WN-SUM-IDX))
082500         WRITE ACCOUNT-SUMMARY-RECORD
082600     END-IF
082700     .
082800*****************************************************************
082900*  C0200-WRITE-RUN-TOTALS writes the single end-of-run control-
083000*  break record.  RUN-SUCCESS-RATE-PCT is guarded against a
083100*  divide-by-zero when no transactions were read at all.
083200*****************************************************************
083300 C0200-WRITE-RUN-TOTALS.
083400     MOVE WN-RUN-TOTAL-COUNT     TO RUN-TOTAL-COUNT
083500     MOVE WN-RUN-COMPLETED-COUNT TO RUN-COMPLETED-COUNT
083600     MOVE WN-RUN-FAILED-COUNT    TO RUN-FAILED-COUNT
083700
083800     IF WN-RUN-TOTAL-COUNT = ZERO
083900         MOVE ZERO TO RUN-SUCCESS-RATE-PCT
084000     ELSE
084100*        ROUNDED per the 1996-07-01 fix above - Retail Ops
084200*        reconciles this rate against their own truncated count
084300*        and the two used to disagree by a point.
084400         COMPUTE RUN-SUCCESS-RATE-PCT ROUNDED =
084500             (WN-RUN-COMPLETED-COUNT / WN-RUN-TOTAL-COUNT) * 100
084600     END-IF
084700
084800*    RUN-SUCCESS-RATE-PCT is COMP-3; MOVE it to the zoned work
084900*    area before the edited picture can pick it up, same reason
085000*    WR-AMOUNT-EDIT-AREA exists above.
085100     MOVE RUN-SUCCESS-RATE-PCT TO WN-RUN-RATE-WORK
085200     MOVE WN-RUN-RATE-WORK TO WN-RUN-RATE-EDITED
085300
085400*    RUN-JOB-NAME/DATE/OPERATOR-ID and the rest of the job-
085500*    control header block on RUN-TOTALS-RECORD are left at their
085600*    default value - see COPYLIB-RUN-TOTALS.CPY's header note.
085700     WRITE RUN-TOTALS-RECORD
085800     .
085900*****************************************************************
086000*  C0300-REWRITE-ACCOUNT-MASTER writes the account table back
086100*  out to ACCOUNT-OUT with ending balances, in load order.
086200*****************************************************************
086300 C0300-REWRITE-ACCOUNT-MASTER.
086400     PERFORM C0310-WRITE-ONE-ACCOUNT
086500         VARYING WN-OUT-IDX FROM 1 BY 1
086600         UNTIL WN-OUT-IDX > WN-ACCOUNT-COUNT
086700     .
086800*    Only the six fields WR-ACCOUNT-TABLE carries are moved below
086900*    - see this program's own FD comment on ACCOUNT-OUT for why
087000*    every legacy field on COPYLIB-ACCOUNT.CPY is left unset.
087100 C0310-WRITE-ONE-ACCOUNT.
087200*    Six fields, in the same order COPYLIB-ACCOUNT.CPY declares
087300*    them, straight off WR-ACCOUNT-TABLE - no COMPUTE or edit
087400*    needed, ACCT-BALANCE and WN-ACCT-BALANCE already agree on
087500*    COMP-3.
087600     MOVE WN-ACCT-ID (WN-OUT-IDX)          TO ACCT-ID
087700     MOVE WC-ACCT-NUMBER (WN-OUT-IDX)      TO ACCT-NUMBER
087800     MOVE WN-ACCT-USER-ID (WN-OUT-IDX)     TO ACCT-USER-ID
087900     MOVE WC-ACCT-TYPE (WN-OUT-IDX)        TO ACCT-TYPE
088000     MOVE WN-ACCT-BALANCE (WN-OUT-IDX)     TO ACCT-BALANCE
088100     MOVE WC-ACCT-ACTIVE-FLAG (WN-OUT-IDX) TO ACCT-ACTIVE-FLAG
088200     WRITE ACCOUNT-RECORD
088300     .
088400*****************************************************************
088500*  Z0100-EXIT-APPLICATION prints the run's final tally to the
088600*  console and closes every file.
088700*****************************************************************
088800 Z0100-EXIT-APPLICATION.
088900*    Same four-line console tally shape ACCTLOAD prints at the end
089000*    of its own run - counts first, rate last, in that order.
089100     DISPLAY 'POST-TRANSACTIONS - RUN COMPLETE'
089200     DISPLAY '  TRANSACTIONS READ      ' WN-RUN-TOTAL-COUNT
089300     DISPLAY '  TRANSACTIONS COMPLETED ' WN-RUN-COMPLETED-COUNT
089400     DISPLAY '  TRANSACTIONS FAILED    ' WN-RUN-FAILED-COUNT
089500     DISPLAY '  SUCCESS RATE PCT       ' WN-RUN-RATE-EDITED
089600
089700     CLOSE TRANSACTION-IN
089800           TRANSACTION-RESULT-OUT
089900           ACCOUNT-SUMMARY-OUT
090000           RUN-TOTALS-OUT
090100           ACCOUNT-OUT
090200     .
090300*    Z0900-ERROR-ROUTINE is the same abend-trace body every batch
090400*    program in this system COPYs in - see COPYLIB-Z0900-error-
090500*    routine.cpy for the DISPLAY lines it expands to.
090600 Z0900-ERROR-ROUTINE.
090700     COPY Z0900-error-routine.
090800     .
